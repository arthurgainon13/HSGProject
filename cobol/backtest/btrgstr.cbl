000100*****************************************************************
000200*                 Backtest Summary Report Print                 *
000300*                                                                *
000400*           Uses RW (Report Writer) for the RSI-Strategy        *
000500*           versus Buy-n-Hold columnar summary                  *
000600*****************************************************************
000700
000800 identification          division.
000900*================================
001000
001100**
001200      program-id.         btrgstr.
001300**
001400    author.             V B Coen FBCS, FIDM, FIDPM, 02/02/1984.
001500**
001600    installation.       Applewood Computers, RSI Backtest Section.
001700**
001800    date-written.       02/02/1984.
001900**
002000    date-compiled.
002100**
002200    security.           Copyright (C) 1984-2026, Vincent Bryan Coen.
002300                        Distributed under the GNU General Public License.
002400                        See the file COPYING for details.
002500**
002600    remarks.            Prints the end of run summary report for the
002700                        RSI backtest job - portfolio value, total
002800                        return, max drawdown, volatility, Sharpe
002900                        ratio, fees paid and number of trades, for
003000                        the strategy and the buy-n-hold benchmark
003100                        side by side.  Uses Report Writer throughout,
003200                        this being the shop's own print style.
003300**
003400    version.            See Prog-Name in WS.
003500**
003600    called by.          Btrun, at End Of Job, once per run - see
003700                        Btrun's own Aa000-Main for the Call statement.
003800**
003900    files used.
004000                        BT-Print-File.   Summary report print image.
004100**
004200* Changes:
004300* 02/02/1984 vbc - 1.0.00 Created - started coding from Vacprint's
004400*                  Report Writer skeleton.
004500* 19/08/1984 vbc -        Added the Fees Paid / Number of Trades
004600*                  row, N/A on the Buy-n-Hold side, no such concept
004700*                  for an unmanaged benchmark.
004800* 23/01/1999 vbc -        Year 2000 review - report carries no date
004900*                  arithmetic, ticker and figures only, no change
005000*                  required.
005100* 11/11/2003 rjp  -       Risk free rate row added to the control
005200*                  footing - req. BT-0019, users querying the
005300*                  Sharpe figure with no visible basis for it.
005400* 08/05/2009 vbc -        Migration to GNU Cobol, no logic change.
005500* 16/04/2024 vbc -        Copyright notice update superseding all
005600*                  previous notices.
005700* 19/09/2025 vbc -        3.3.00 version update and builds reset.
005800* 21/02/2026 vbc -        Reworked for the RSI backtest conversion -
005900*                  replaces the old vacation report layout with the
006000*                  strategy / buy-n-hold columnar summary.
006100* 09/08/2026 vbc -        Changes banner was still tagged with the
006200*                  stray free-format marker, fixed to the house
006300*                  style; paragraph and field commentary expanded
006400*                  throughout per review.
006500
006600*************************************************************************
006700
006800* Copyright Notice.
006900* ****************
007000
007100* This notice supersedes all prior copyright notices and was updated
007200* 2024-04-16.
007300
007400* This program is part of the Applewood Computers Accounting System
007500* and is Copyright (c) Vincent B Coen, 1976-2026 and later.
007600
007700* This program is free software; you can redistribute it and/or
007800* modify it under the terms of the GNU General Public License as
007900* published by the Free Software Foundation; version 3 and later,
008000* for personal usage only, including use within a business, but
008100* excluding repackaging or resale, rental or hire in any way.
008200
008300* ACAS is distributed in the hope that it will be useful, but
008400* WITHOUT ANY WARRANTY; without even the implied warranty of
008500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008600* GNU General Public License for more details.
008700
008800*************************************************************************
008900
009000 environment              division.
009100*================================
009200
009300 configuration            section.
009400*---------------------------------
009500 source-computer.         generic.
009600 object-computer.         generic.
009700 special-names.
009800* Channel 1, line-printer top of form - standard shop boilerplate,
009900*  carried even though the output file is line sequential, not
010000*  a true printer device, on this compiler.
010100     c01 is Top-Of-Form.
010200
010300 input-output             section.
010400*---------------------------------
010500 file-control.
010600
010700* The only file this program owns - one print image file per
010800*  run, created fresh each time, never appended to.
010900*  Btrun's own three files (Param/Price/Detail) are closed
011000*  before this program is ever called.
011100     select BT-Print-File   assign to "BTPRINT"
011200                            organization is line sequential
011300                            file status is WS-Print-Status.
011400
011500 data                     division.
011600*================================
011700 file                     section.
011800*--------------------------------
011900
012000 fd  BT-Print-File
012100     label records are standard.
012200* No explicit record layout - Report Writer owns the line image
012300*  for every report named against this FD, built from the RD
012400*  group descriptions in the Report Section below, a habit this
012500*  shop carries into every Report Writer program it has.
012600 reports are Backtest-Summary-Report.
012700
012800 working-storage          section.
012900*---------------------------------
013000
013100 77  prog-name               pic x(17) value "btrgstr (1.0.00)".
013200*         Checked after the open in Aa000-Main, below.
013300 77  WS-Print-Status         pic xx.
013400*         Page Limit for the RD below - one page per run, this
013500*          report never runs long enough to need a second.
013600 77  WS-Page-Lines           pic s9(3)      comp    value 56.
013700*         Counts the one fee-trace line written to the run log -
013800*          not a print line count, despite the name.
013900 77  WS-Row-Cnt              pic 9(3)       comp    value zero.
014000
014100* Percentage figures are carried through the run as decimal
014200*  fractions (Business Rules / Metrics) - scaled up by 100 here
014300*  for display, the report having no scaling facility of its own.
014400* Total return, strategy side - redefined below purely so the
014500*  fee-trace Display in Aa010 can quote the whole/cents split
014600*  without a separate compute of its own.
014700 01  WS-Return-Display       pic s9(3)v99    comp-3.
014800 01  WS-Return-Parts redefines WS-Return-Display.
014900     03  WS-Return-Whole     pic s9(3).
015000     03  WS-Return-Cents     pic 99.
015100* Total return, benchmark side - no redefinition needed, nothing
015200*  traces this one to the run log.
015300 01  WS-Bh-Return-Display    pic s9(3)v99    comp-3.
015400* Volatility, strategy side, same whole/cents redefinition habit
015500*  as the return field above, though nothing currently reads it.
015600 01  WS-Vol-Display          pic s9(3)v99    comp-3.
015700 01  WS-Vol-Parts redefines WS-Vol-Display.
015800     03  WS-Vol-Whole        pic s9(3).
015900     03  WS-Vol-Cents        pic 99.
016000* Volatility, benchmark side.
016100 01  WS-Bh-Vol-Display       pic s9(3)v99    comp-3.
016200* Risk free rate, scaled for the control footing row only.
016300 01  WS-Riskfree-Display     pic s9v99       comp-3.
016400
016500* Fee trace, dollars and cents separately, for the run log - see
016600*  the same habit in Btrun's own Ws-Fee-Parts, same reasoning:
016700*  one redefinition, no separate whole/fraction compute needed.
016800 01  WS-Fee-Display          pic s9(9)v99.
016900 01  WS-Fee-Parts redefines WS-Fee-Display.
017000     03  WS-Fee-Dollars      pic s9(9).
017100     03  WS-Fee-Cents        pic 99.
017200
017300 report section.
017400*---------------
017500
017600* Control Final means the whole report is one control group -
017700*  appropriate for a single-security run with nothing to break
017800*  on; Page Limit is the 56-line form length set in Ws above.
017900*  First/Last Detail leave room on the page for the heading
018000*  group printed above First Detail and nothing below Last.
018100 RD  Backtest-Summary-Report
018200     control      Final
018300     Page Limit   WS-Page-Lines
018400     Heading      1
018500     First Detail 5
018600     Last  Detail WS-Page-Lines.
018700
018800* Page heading - program/title banner, ticker line and the two
018900*  column headings, printed once per page by Report Writer on
019000*  its own, no explicit Generate of this group is ever coded.
019100*  Page-Counter is a Report Writer special register, not a
019200*  field declared anywhere in Working-Storage.
019300 01  Bt-Report-Head-1  Type Page Heading.
019400     03  line  1.
019500         05  col   1     pic x(17)   source Prog-Name.
019600         05  col  40     pic x(30)   value "RSI Backtest Summary Report".
019700         05  col  90     pic x(5)    value "Page ".
019800         05  col  95     pic zz9     source Page-Counter.
019900     03  line  3.
020000         05  col   1     pic x(8)    value "Ticker: ".
020100         05  col   9     pic x(6)    source WS-Ticker.
020200     03  line  5.
020300         05  col  23     pic x(14)   value "RSI-Strategy".
020400         05  col  39     pic x(12)   value "Buy-n-Hold".
020500
020600 01  Bt-Metric-Detail type is detail.
020700* Portfolio value row - final cash plus holdings, both series,
020800*  straight off Btrun's Mt-Final-Value / Mt-Bh-Final-Value.
020900     03  line + 2.
021000         05  col   1     pic x(18)          value "Portfolio Value:".
021100         05  col  20     pic $$$,$$$,$$9.99 source Mt-Final-Value.
021200         05  col  38     pic $$$,$$$,$$9.99 source Mt-Bh-Final-Value.
021300* Total return row - scaled to a percentage by Aa010 below before
021400*  this Generate is reached, Btrun itself holds it as a fraction.
021500     03  line + 1.
021600         05  col   1     pic x(18)          value "Total Return:".
021700         05  col  20     pic ---9.99         source WS-Return-Display.
021800         05  col  27     pic x               value "%".
021900         05  col  38     pic ---9.99         source WS-Bh-Return-Display.
022000         05  col  45     pic x               value "%".
022100* Max drawdown row - Btrun already scales this one to a percentage
022200*  itself, unlike the return and volatility rows either side of it.
022300     03  line + 1.
022400         05  col   1     pic x(18)          value "Max. Drawdown:".
022500         05  col  20     pic ---9.99         source Mt-Max-Drawdown.
022600         05  col  27     pic x               value "%".
022700         05  col  38     pic ---9.99         source Mt-Bh-Max-Drawdown.
022800         05  col  45     pic x               value "%".
022900* Volatility row - annualised figure from Btrun, scaled here the
023000*  same way as the return row above.
023100     03  line + 1.
023200         05  col   1     pic x(18)          value "Volatility:".
023300         05  col  20     pic zz9.99          source WS-Vol-Display.
023400         05  col  27     pic x               value "%".
023500         05  col  38     pic zz9.99          source WS-Bh-Vol-Display.
023600         05  col  45     pic x               value "%".
023700* Sharpe ratio row - printed as struck by Btrun, no scaling wanted,
023800*  it is not a percentage figure.
023900     03  line + 1.
024000         05  col   1     pic x(18)          value "Sharpe Ratio:".
024100         05  col  20     pic -9.99           source Mt-Sharpe.
024200         05  col  38     pic -9.99           source Mt-Bh-Sharpe.
024300* Fees Paid row - strategy side only, N/A literal on the right,
024400*  see the 1984 change log entry for why.
024500     03  line + 1.
024600         05  col   1     pic x(18)          value "Fees Paid:".
024700         05  col  19     pic $$$,$$9.99      source Mt-Total-Fees.
024800         05  col  41     pic x(3)            value "N/A".
024900* Number of Trades row - same N/A treatment as Fees Paid above,
025000*  same reason.
025100     03  line + 1.
025200         05  col   1     pic x(18)          value "Number of Trades:".
025300         05  col  23     pic zzzz9           source Mt-Num-Trades.
025400         05  col  41     pic x(3)            value "N/A".
025500
025600* Control footing, Final - prints once, at the very end of the
025700*  report, after the one detail line above - the risk free rate
025800*  row added by the 2003 change log entry, req. BT-0019.
025900 01  type control Footing Final line plus 2.
026000     03  col  1          pic x(28)         value
026100                         "Risk free rate used (annual):".
026200     03  col 32          pic -9.99         source WS-Riskfree-Display.
026300     03  col 37          pic x             value "%".
026400
026500 linkage                 section.
026600*--------------------------------
026700
026800* Both groups below are owned by Btrun and merely referenced
026900*  here via the Using clause on the Procedure Division header.
027000
027100************
027200* btrgstr  *
027300************
027400* Both copybooks are read-only from here - this program never
027500*  updates a metrics or parameter field, only prints them.
027600 copy "wsbtmet.cob".
027700 copy "wsbtpwk.cob".
027800
027900 procedure                division using BT-Metrics-Block
028000                                          BT-Param-Working.
028100*=========================================================
028200
028300* Report layout, for the maintainer who has not opened this one
028400*  before - one page, columnar, strategy figures down the left
028500*  column, buy-n-hold down the right, ticker and page number on
028600*  the page heading, risk free rate quoted once in the control
028700*  footing at the foot of the page.  Fees Paid and Number of
028800*  Trades print N/A on the buy-n-hold side - an unmanaged
028900*  benchmark incurs neither.
029000*
029100* All the figures this program prints come in already struck by
029200*  Btrun, by way of BT-Metrics-Block - nothing here recomputes a
029300*  result, this program only scales for display and lays it out.
029400*
029500* BT-Param-Working is passed through only for WS-Ticker, quoted on
029600*  the page heading - none of the other four run controls is
029700*  ever referenced by this program.
029800*
029900*****************************************
030000*  aa000-Main                           *
030100*  Entered once per run from Btrun, at  *
030200*  End Of Job - one security per run,   *
030300*  so one Generate prints the whole     *
030400*  body of the report.                  *
030500*****************************************
030600 aa000-Main                 section.
030700*-------------------------------------
030800* Print file open failure here is not treated as fatal to Btrun -
030900*  the backtest has already run to completion by the time this
031000*  program is called, so this program simply gives up on the
031100*  report and returns, rather than aborting the whole job.
031200     open     output BT-Print-File.
031300     if       WS-Print-Status not = "00"
031400              display "BT005 Print file open failed - " WS-Print-Status
031500              exit program.
031600
031700* Scale the decimal-fraction percentages up for display before
031800*  the Generate below reads them.
031900     perform  aa010-Scale-Percentages thru aa010-Exit.
032000
032100* One security, one run, one detail line - Initiate/Generate/
032200*  Terminate in the one paragraph, no control-break processing
032300*  of any kind needed for a single-line body.  A multi-security
032400*  run is outside this job's scope, see Btrun's own remarks.
032500     initiate Backtest-Summary-Report.
032600     generate Bt-Metric-Detail.
032700     terminate Backtest-Summary-Report.
032800
032900     close    BT-Print-File.
033000 aa000-Exit.
033100     exit     program.
033200
033300*****************************************
033400*  aa010-Scale-Percentages              *
033500*  Decimal-fraction figures from the    *
033600*  metrics block, scaled by 100 for the *
033700*  printed percentages, fee traced to   *
033800*  the run log in dollars and cents.    *
033900*****************************************
034000 aa010-Scale-Percentages.
034100* Five figures held as decimal fractions in Btrun's metrics block,
034200*  each multiplied by 100 here for its printed percentage - Max.
034300*  Drawdown is not in this list, Btrun scales that one itself.
034400     compute  WS-Return-Display    rounded = Mt-Total-Return    * 100.
034500     compute  WS-Bh-Return-Display rounded = Mt-Bh-Total-Return * 100.
034600     compute  WS-Vol-Display       rounded = Mt-Volatility      * 100.
034700     compute  WS-Bh-Vol-Display    rounded = Mt-Bh-Volatility   * 100.
034800     compute  WS-Riskfree-Display  rounded = BT-Risk-Free-Rate  * 100.
034900
035000* Fee traced to the run log here too, same habit as Btrun's own
035100*  Aa066/Aa067 - this is the total for the whole run rather than
035200*  a single trade, struck once as the report is about to print.
035300*  WS-Row-Cnt exists purely so this trace line has a counter to
035400*  bump, in keeping with the shop's general habit of logging how
035500*  many lines of a given kind a run produced.
035600     move     Mt-Total-Fees to WS-Fee-Display.
035700     add      1 to WS-Row-Cnt.
035800     display  "BTRGSTR fee trace " WS-Fee-Dollars "." WS-Fee-Cents
035900              " return " WS-Return-Whole "." WS-Return-Cents "%".
036000 aa010-Exit.
036100     exit.
036200
