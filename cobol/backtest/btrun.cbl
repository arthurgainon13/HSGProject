000100*****************************************************************
000200*                  RSI Backtest Driver                          *
000300*                                                                *
000400*            Single-stock strategy simulation batch             *
000500*                                                                *
000600*****************************************************************
000700
000800 identification          division.
000900*================================
001000
001100      program-id.       btrun.
001200**
001300    author.             Vincent B Coen FBCS, FIDM, FIDPM, 20/01/1983.
001400**
001500    installation.       Applewood Computers, RSI Backtest Section.
001600**
001700    date-written.       20/01/1983.
001800**
001900    date-compiled.
002000**
002100    security.           Copyright (C) 1983-2026, Vincent Bryan Coen.
002200                        Distributed under the GNU General Public License.
002300                        See the file COPYING for details.
002400**
002500    remarks.            RSI Backtest Driver.
002600                        Reads one run-parameter record and a daily
002700                        price file for a single security, computes
002800                        a 14 day RSI, generates buy/sell signals,
002900                        simulates the strategy against a buy and
003000                        hold benchmark and writes the per-day detail
003100                        file and the summary report (via Btrgstr).
003200**
003300    version.            See Prog-Name in WS.
003400**
003500    called modules.
003600                        Maps02  - parameter validation.
003700                        Btrgstr - summary report print.
003800**
003900    files used.
004000                        BT-Param-File.   Run parameters.
004100                        BT-Price-File.   Daily closing prices.
004200                        BT-Detail-File.  Per-day result records.
004300**
004400    error messages used.
004500* System wide:
004600                        SY001.
004700* Program specific:
004800                        BT001 - 4.
004900**
005000* Changes:
005100* 20/01/1983 vbc - 1.0.00 Created - started coding from Pyrgstr's
005200*                  file-open / evaluate-message skeleton.
005300* 14/03/1983 vbc -        Pass 1 RSI added, growing window per the
005400*                  spec, rolling sum in and out at day 15 onward.
005500* 02/05/1983 vbc -        Added Pass 2 signal generation.
005600* 19/08/1983 vbc -        Pass 3 trade simulation added - cash can
005700*                  run fractionally negative by the fee, as agreed
005800*                  with user acceptance, do not round it back.
005900* 11/11/1983 vbc -        Pass 4 benchmark added and running max /
006000*                  return sums folded into Passes 3 and 4 rather
006100*                  than a separate pass - one fewer table scan.
006200* 06/02/1984 rjp  -       Zz080 Newton sqrt routine added for the
006300*                  volatility figure, no SQRT intrinsic on this
006400*                  compiler.
006500* 21/01/1999 vbc -        Year 2000 review - dates here are text
006600*                  YYYY-MM-DD as supplied, compared as strings
006700*                  only, never added to - no change required.
006800* 23/09/2006 rjp  -       Detail file record count now logged on
006900*                  the run log - req. BT-0012.
007000* 08/05/2009 vbc -        Migration to GNU Cobol, no logic change.
007100* 16/04/2024 vbc -        Copyright notice update superseding all
007200*                  previous notices.
007300* 19/09/2025 vbc -        3.3.00 version update and builds reset.
007400* 21/02/2026 vbc -        Reworked throughout for the RSI backtest
007500*                  conversion - replaces the old screener report
007600*                  chain this module started life in.
007700* 09/08/2026 vbc -        Review comments actioned - changes banner was
007800*                  still tagged with a stray free-format marker, fixed
007900*                  to the house style; fee now traced to the run log
008000*                  on every trade instead of sitting unused; run-start
008100*                  banner now shows the configured security count and
008200*                  default date range held in Wsbtsec.
008300* 09/08/2026 vbc -        Aa066 was leaving Wd-Position untouched for a
008400*                  buy signal that bought nothing (cash short of one
008500*                  share) - relied on the table slot's implicit zero
008600*                  rather than carrying the prior day forward - fixed,
008700*                  see the paragraph banner below.
008800
008900*************************************************************************
009000
009100* Copyright Notice.
009200* ****************
009300
009400* This notice supersedes all prior copyright notices and was updated
009500* 2024-04-16.
009600
009700* This program is part of the Applewood Computers Accounting System
009800* and is Copyright (c) Vincent B Coen, 1976-2026 and later.
009900
010000* This program is free software; you can redistribute it and/or
010100* modify it under the terms of the GNU General Public License as
010200* published by the Free Software Foundation; version 3 and later,
010300* for personal usage only, including use within a business, but
010400* excluding repackaging or resale, rental or hire in any way.
010500
010600* ACAS is distributed in the hope that it will be useful, but
010700* WITHOUT ANY WARRANTY; without even the implied warranty of
010800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010900* GNU General Public License for more details.
011000
011100*************************************************************************
011200
011300 environment              division.
011400*================================
011500
011600 configuration            section.
011700*---------------------------------
011800* Generic entries only - this job has no printer dependency of its
011900*  own (Btrgstr owns the print file) so Top-Of-Form is declared here
012000*  purely to match the shop's standard Special-Names boilerplate.
012100 source-computer.         generic.
012200 object-computer.         generic.
012300 special-names.
012400*         Channel 1, line-printer top of form - carried for
012500*          consistency with the rest of the suite even though
012600*          this particular job never prints directly.
012700     c01 is Top-Of-Form.
012800
012900 input-output             section.
013000*---------------------------------
013100 file-control.
013200
013300* Daily closing price feed, one security per run, ascending date
013400*  as supplied - no re-sort done here, the feed is trusted.
013500     select BT-Price-File   assign to "BTPRICE"
013600                            organization is line sequential
013700                            file status is WS-Price-Status.
013800
013900* The five run-control values for this job - one record, read once
014000*  in Aa020 below and handed to Maps02 for checking.
014100     select BT-Param-File   assign to "BTPARAM"
014200                            organization is line sequential
014300                            file status is WS-Param-Status.
014400
014500* Per-day result written in Aa090 once all four passes are done -
014600*  created fresh each run, no extend/append processing wanted.
014700     select BT-Detail-File  assign to "BTDETL"
014800                            organization is line sequential
014900                            file status is WS-Detail-Status.
015000
015100 data                     division.
015200*================================
015300 file                     section.
015400*--------------------------------
015500
015600* Record layouts all live in the Wsbt... copybooks so Maps02 and
015700*  Btrgstr can share the same field definitions by name.
015800 fd  BT-Price-File
015900     label records are standard.
016000 copy "wsbtprc.cob".
016100
016200 fd  BT-Param-File
016300     label records are standard.
016400 copy "wsbtprm.cob".
016500
016600 fd  BT-Detail-File
016700     label records are standard.
016800 copy "wsbtday.cob".
016900
017000 working-storage          section.
017100*---------------------------------
017200
017300* Version literal shown on the opening/closing run log lines.
017400 77  prog-name               pic x(17) value "btrun   (1.0.00)".
017500
017600* File status bytes - checked immediately after every open, see
017700*  Aa010 below.  Kept together as one group for ease of display
017800*  on a dump if ever a run needs to be desk-checked by hand.
017900 01  WS-File-Status.
018000*         Set by every open/read/write against BT-Price-File.
018100     03  WS-Price-Status     pic xx.
018200*         Set by the open/read against BT-Param-File.
018300     03  WS-Param-Status     pic xx.
018400*         Set by the open/write against BT-Detail-File.
018500     03  WS-Detail-Status    pic xx.
018600
018700* Price-Eof is carried rather than relying on the file status
018800*  alone, in case this compiler's status handling ever changes -
018900*  Term-Code is the overall stop/continue flag tested by Aa000.
019000 01  WS-Switches.
019100*         Set Y by the Aa030-Read-Loop at end of file, tested
019200*          nowhere else - the loop falls out on its own Go To.
019300     03  WS-Price-Eof        pic x     value "N".
019400         88  Price-Eof                 value "Y".
019500*         Non-zero stops the run dead, tested after every step
019600*          paragraph in Aa000-Main above.
019700     03  WS-Term-Code        pic 9     comp    value zero.
019800
019900* Pass work fields - gain/loss running sums for the RSI window,
020000*  shares/fee for a trade, today's and the benchmark's drawdown,
020100*  the first close (needed by Pass 4), yesterday's carried-forward
020200*  position and the detail record count for the closing log line.
020300 01  WS-Pass-Work.
020400*         Rolling sum of the day's gain entries in the window,
020500*          in and out as the window rolls from day 15 on.
020600     03  WS-Sum-Gain          pic s9(7)v9(4)   comp-3.
020700*         Same, for the loss entries - always carried positive,
020800*          the sign was stripped off when the split was made.
020900     03  WS-Sum-Loss          pic s9(7)v9(4)   comp-3.
021000*         Divisor for the average gain/loss compute - grows 1 to
021100*          14 across the first 14 days, pinned at 14 after that.
021200     03  WS-Window-Size       pic s9(3)        comp.
021300*         Whole shares a buy can afford, struck once per buy.
021400     03  WS-Shares            pic s9(7)        comp.
021500*         Fee on the trade just actioned, dollars/cents traced
021600*          to the run log via Ws-Fee-Display below.
021700     03  WS-Fee               pic s9(9)v9(4)   comp-3.
021800*         Today's strategy drawdown, scratch value on the way to
021900*          Mt-Min-Drawdown.
022000     03  WS-Drawdown          pic s9(3)v9(8)   comp-3.
022100*         Same, benchmark side.
022200     03  WS-Bh-Drawdown       pic s9(3)v9(8)   comp-3.
022300*         Day 1's close, kept aside for Pass 4's fractional-share
022400*          benchmark valuation on every later day.
022500     03  WS-First-Close       pic s9(7)v9(4)   comp-3.
022600*         Yesterday's Wd-Position, read by Aa065 and carried
022700*          forward on a hold day or a failed buy.
022800     03  WS-Prior-Position    pic 9            comp    value zero.
022900*         Days actually written to BT-Detail-File, for the
023000*          closing run-log line only - req. BT-0012.
023100     03  WS-Rec-Cnt           pic 9(4)         comp    value zero.
023200
023300* Redefinition lets the run log show the fee deducted on the last
023400*  trade broken into dollars and the fractional part separately -
023500*  Aa066 and Aa067 each move Ws-Fee into this field before the
023600*  trace Display, picking up the dollars/cents split below it
023700*  for free rather than computing the split twice over.
023800 01  WS-Fee-Display           pic s9(9)v9(4).
023900 01  WS-Fee-Parts redefines WS-Fee-Display.
024000     03  WS-Fee-Dollars       pic s9(9).
024100     03  WS-Fee-Cents         pic 9(4).
024200
024300* Work fields for the Newton Raphson square root routine, Zz080 -
024400*  no SQRT intrinsic used, see period note in the change log.
024500 01  WS-Sqrt-Work.
024600*         Value to take the square root of, set by the caller
024700*          before Zz080 is performed.
024800     03  WS-Sqrt-In           pic s9(7)v9(8)   comp-3.
024900*         Result, read by the caller once Zz080 returns.
025000     03  WS-Sqrt-Out          pic s9(7)v9(8)   comp-3.
025100*         Working approximation, refined each time round the
025200*          Zz080-Iterate loop.
025300     03  WS-Sqrt-Guess        pic s9(7)v9(8)   comp-3.
025400* Iteration counter shares the same four bytes as the guess field -
025500*  keeps the square root's scratch storage in one small group.
025600 01  WS-Sqrt-Iters redefines WS-Sqrt-Work.
025700     03  filler               pic x(8).
025800     03  WS-Sqrt-Count        pic s9(3)        comp.
025900
026000* End of job metric work fields - mean/variance for both series and
026100*  the day count (N) and N-1 used by the variance divisor.
026200 01  WS-Metric-Work.
026300*         Plain mean of the daily returns, strategy side.
026400     03  WS-Mean-Return       pic s9(3)v9(8)   comp-3.
026500*         Sample variance of the daily returns, strategy side,
026600*          feeds the Newton sqrt routine for volatility.
026700     03  WS-Variance          pic s9(3)v9(8)   comp-3.
026800*         Same two, benchmark side.
026900     03  WS-Bh-Mean-Return    pic s9(3)v9(8)   comp-3.
027000     03  WS-Bh-Variance       pic s9(3)v9(8)   comp-3.
027100*         Day count for the run, both series share one count.
027200     03  WS-N                 pic s9(7)        comp.
027300*         N less 1, guarded against going below 1 for a one-day
027400*          run, used as the sample variance divisor.
027500     03  WS-N-Less-1          pic s9(7)        comp.
027600
027700* Data name key - the prefixes used throughout this job and the
027800*  copybooks it shares with Maps02 and Btrgstr, kept here as one
027900*  reference point rather than hunting through four copybooks.
028000*
028100*   WS-    Working storage local to this program only.
028200*   Pr-    One BT-Price-File input record (Wsbtprc).
028300*   Pa-    One BT-Param-File input record, the five run controls
028400*          (Wsbtprm) - Capital, Fee-Pct, Overbought, Oversold and
028500*          Ticker, read once in Aa020 and passed to Maps02.
028600*   BT-Param-Working   Validated copy of the five run controls,
028700*          in the units this job computes with (rate rather than
028800*          percent, etc) - filled by Maps02, read-only from here
028900*          on (Wsbtpwk).
029000*   Wd-    One slot of the in-memory day table, one entry per
029100*          trading day loaded by Aa030, subscripted throughout
029200*          Passes 1-4 by Wd-Ix (Wsbtdtb).  Close, Delta, Gain,
029300*          Loss, Avg-Gain, Avg-Loss and Rsi are Pass 1 fields;
029400*          Signal is Pass 2; Trade, Position, Port-Value and
029500*          Day-Return are Pass 3; Bh-Value and Bh-Day-Return are
029600*          Pass 4.
029700*   Mt-    Running portfolio and benchmark totals carried day to
029800*          day across Passes 3 and 4 and struck into final
029900*          figures by Aa080 (Wsbtmet) - Cash and Holdings are the
030000*          live strategy position, the Bh- prefixed members are
030100*          the benchmark's equivalents, kept as a wholly separate
030200*          set of accumulators throughout.
030300*   Dr-    One BT-Detail-File output record, one per day, written
030400*          by Aa090 from the day table entry just finished with
030500*          (Wsbtday).
030600*   BT-Sec-   The nine-ticker security table and its default date
030700*          range, loaded by value, no file behind it (Wsbtsec).
030800*
030900* Run log messages - System Wide ones are shared with the rest of
031000*  the suite, the BT0nn series belongs to this job alone.
031100 01  Error-Messages.
031200* System Wide
031300     03  SY001     pic x(40) value "SY001 Aborting run - see code above".
031400* Module General
031500     03  BT001     pic x(36) value "BT001 Param file does not exist -".
031600     03  BT002     pic x(34) value "BT002 Param rejected - code =".
031700     03  BT003     pic x(32) value "BT003 Price file not found -".
031800     03  BT004     pic x(34) value "BT004 No price data for ticker".
031900
032000* Run parameters, security table and the metrics block are all
032100*  owned here - Btrun is the top of the call chain, never itself
032200*  called, so none of this can sit in a linkage section.
032300 copy "wsbtdtb.cob".
032400 copy "wsbtpwk.cob".
032500 copy "wsbtsec.cob".
032600 copy "wsbtmet.cob".
032700
032800 procedure                division.
032900*================================
033000
033100* Trading rules implemented by this job, numbered to match the
033200*  Business Rules / Metrics write-up the section worked from when
033300*  the old screener chain was converted over - kept here as a
033400*  single reference point rather than scattered only in the
033500*  individual paragraph banners below.
033600*
033700*   R1  RSI is computed on a 14 day rolling window of average
033800*       gain and average loss (Aa040) - growing window for the
033900*       first 13 days, as there is no earlier data to roll off.
034000*   R2  A buy signal fires when RSI crosses up through the
034100*       oversold line; a sell signal fires when RSI crosses down
034200*       through the overbought line (Aa050).  Only one of the two
034300*       can fire on a given day, buy takes precedence.
034400*   R3  A buy is only actioned while flat, a sell only while
034500*       holding - a signal against the wrong state is ignored
034600*       and the position carries forward unchanged (Aa065).
034700*   R4  Whole shares only - any cash left over after buying as
034800*       many whole shares as affordable stays in cash (Aa066).
034900*   R5  If the cash on hand will not buy even one whole share,
035000*       there is no trade and the position is carried forward
035100*       exactly as a no-signal day would be (Aa066, see the 2026
035200*       change-log entry above).
035300*   R6  A sell always disposes of the whole position, never a
035400*       part of it (Aa067).
035500*   R7  A percentage fee is charged against cash on every buy and
035600*       every sell, calculated on the value traded (Aa066/Aa067).
035700*   R8  The buy-n-hold benchmark assumes the whole of the starting
035800*       capital is invested on day 1 and held, unmanaged, to the
035900*       last day in the table, with no fees charged against it
036000*       at any point (Aa070).
036100*
036200* Processing flow, left to right, top paragraph to bottom:
036300*
036400*   Aa010  open files           - Param and Price must exist.
036500*     v
036600*   Aa020  validate parms       - Maps02 checks the five controls.
036700*     v
036800*   Aa030  load prices          - whole file into Wd-Table.
036900*     v
037000*   Aa040  Pass 1, RSI          - once per day, ascending.
037100*     v
037200*   Aa050  Pass 2, signals      - once per day from day 2, ascending.
037300*     v
037400*   Aa060  seed Pass 3 state    - once.
037500*     v
037600*   Aa065  Pass 3, simulate     - once per day, ascending, calls
037700*            Aa066/Aa067 as the signal/holding state dictates.
037800*     v
037900*   Aa070  Pass 4, benchmark    - once per day, ascending.
038000*     v
038100*   Aa080  strike totals        - once, end of job figures.
038200*     v
038300*   Aa090  write detail         - once per day, ascending.
038400*     v
038500*   call Btrgstr                - once, prints the summary report.
038600*
038700*****************************************
038800*  aa000-Main                           *
038900*  Overall job control - open, load,    *
039000*  run the four passes, strike totals,  *
039100*  write outputs, close down.           *
039200*****************************************
039300 aa000-Main                 section.
039400*-------------------------------------
039500     display  Prog-Name " starting".
039600* Run-start banner - quotes the security table size and the
039700*  default date range held in Wsbtsec so the operator can see at a
039800*  glance what the job is configured for, without opening a listing.
039900     display  "Securities configured: " BT-Sec-Count
040000              "  default date range " BT-Dflt-Start-Date
040100              " to " BT-Dflt-End-Date.
040200     move     zero  to WS-Term-Code.
040300
040400* Open step - must succeed before anything else is attempted.
040500     perform  aa010-Open-Files       thru aa010-Exit.
040600     if       WS-Term-Code not = zero
040700              go to aa000-Exit.
040800
040900* Validate step - Maps02 does the real work, called from here.
041000     perform  aa020-Validate-Parms   thru aa020-Exit.
041100     if       WS-Term-Code not = zero
041200              go to aa000-Exit.
041300
041400* Load step - whole price file into the in-memory table, Wd-Count
041500*  set, ready for the four numbered passes below.
041600     perform  aa030-Load-Prices      thru aa030-Exit.
041700     if       WS-Term-Code not = zero
041800              go to aa000-Exit.
041900
042000* Pass 1 - RSI for every day in the table.
042100     perform  aa040-Pass1-Rsi        thru aa040-Exit
042200              varying Wd-Ix from 1 by 1 until Wd-Ix > Wd-Count.
042300
042400* Pass 2 - signals, day 1 has no prior RSI to compare so it is
042500*  skipped (starts the Varying at 2, not 1).
042600     perform  aa050-Pass2-Signals    thru aa050-Exit
042700              varying Wd-Ix from 2 by 1 until Wd-Ix > Wd-Count.
042800
042900* Pass 3 - the trade simulation proper, forward day by day.
043000     perform  aa060-Initial-State    thru aa060-Exit.
043100     perform  aa065-Pass3-Simulate   thru aa065-Exit
043200              varying Wd-Ix from 1 by 1 until Wd-Ix > Wd-Count.
043300
043400* Pass 4 - buy and hold benchmark, runs independently of Pass 3.
043500     perform  aa070-Pass4-Benchmark  thru aa070-Exit
043600              varying Wd-Ix from 1 by 1 until Wd-Ix > Wd-Count.
043700
043800* End of job metrics for both series struck in one paragraph.
043900     perform  aa080-Strike-Totals    thru aa080-Exit.
044000
044100* Detail file - one record per day, in the order processed.
044200     perform  aa090-Write-Detail     thru aa090-Exit
044300              varying Wd-Ix from 1 by 1 until Wd-Ix > Wd-Count.
044400
044500* Summary report - Btrgstr owns its own print file and Report
044600*  Writer group, called once, at end of job, never again.
044700     call     "btrgstr" using BT-Metrics-Block
044800                              BT-Param-Working.
044900
045000     close    BT-Price-File
045100              BT-Param-File
045200              BT-Detail-File.
045300     display  Prog-Name " ending, " WS-Rec-Cnt " days processed".
045400 aa000-Exit.
045500     stop     run.
045600
045700*****************************************
045800*  aa010-Open-Files                     *
045900*  Param and Price files must exist -   *
046000*  the Detail file is created fresh     *
046100*  each run.                            *
046200*****************************************
046300 aa010-Open-Files.
046400* Param file missing or unreadable is fatal - nothing downstream
046500*  can run without the five run-control values.
046600     open     input  BT-Param-File.
046700     if       WS-Param-Status not = "00"
046800              display  BT001 " " WS-Param-Status
046900              display  SY001
047000              move     1 to WS-Term-Code
047100              go to    aa010-Exit.
047200
047300* Price file missing is also fatal - close what we already opened
047400*  first, tidy housekeeping even though the run is about to stop.
047500     open     input  BT-Price-File.
047600     if       WS-Price-Status not = "00"
047700              display  BT003 " " WS-Price-Status
047800              display  SY001
047900              close    BT-Param-File
048000              move     1 to WS-Term-Code
048100              go to    aa010-Exit.
048200
048300* Detail file is always recreated, never extended - a rerun must
048400*  not carry yesterday's leftover records forward.  There is no
048500*  file-status test on this open - an output open against a
048600*  writable location is not expected to fail in normal running,
048700*  unlike the two input opens tested above.
048800     open     output BT-Detail-File.
048900 aa010-Exit.
049000     exit.
049100
049200*****************************************
049300*  aa020-Validate-Parms                 *
049400*  Reads the one parameter record and   *
049500*  hands it to Maps02 for checking.     *
049600*****************************************
049700 aa020-Validate-Parms.
049800* One record expected - an empty param file is as fatal as a
049900*  missing one, same BT001 message either way.
050000     read     BT-Param-File
050100              at end
050200              display  BT001 " empty"
050300              display  SY001
050400              move     1 to WS-Term-Code
050500              go to    aa020-Exit.
050600
050700* Maps02 owns every range/consistency rule and the ticker lookup -
050800*  Btrun itself makes no decision about what is or is not valid,
050900*  deliberately, so the rules live in one place shared with any
051000*  other caller that ever needs the same parameter record checked.
051100     call     "maps02" using BT-Param-Record
051200                              BT-Param-Working
051300                              BT-Security-Block.
051400
051500* A non-zero error code means one of the six checks failed -
051600*  Maps02 already filled WS-Err-Text with the wording to print.
051700     if       WS-Param-Error not = zero
051800              display  BT002 WS-Param-Error
051900              display  WS-Err-Text
052000              display  SY001
052100              move     1 to WS-Term-Code.
052200 aa020-Exit.
052300     exit.
052400
052500*****************************************
052600*  aa030-Load-Prices                    *
052700*  Reads the price file for the chosen  *
052800*  ticker into BT-Day-Table, ascending  *
052900*  date as supplied - numbered          *
053000*  paragraph loop, old style.           *
053100*****************************************
053200 aa030-Load-Prices.
053300     move     zero  to Wd-Count.
053400     move     "N"   to WS-Price-Eof.
053500
053600 aa030-Read-Loop.
053700     read     BT-Price-File
053800              at end
053900              move "Y" to WS-Price-Eof
054000              go to    aa030-Loaded.
054100
054200* Records with a missing/zero close are dropped before anything
054300*  else touches them - nothing downstream expects a gap day, and
054400*  a zero close would otherwise poison every delta computed
054500*  against it in Pass 1.
054600     if       Pr-Close = zero
054700              go to    aa030-Read-Loop.
054800
054900* Build the in-memory day entry - the table is sized in Wsbtdtb
055000*  generously enough for several years of daily closes.  No
055100*  bounds check against the table maximum is made here - a feed
055200*  longer than the table holds is not a case this job expects.
055300     add      1 to Wd-Count.
055400     set      Wd-Ix to Wd-Count.
055500     move     Pr-Date  to Wd-Date (Wd-Ix).
055600     move     Pr-Close to Wd-Close (Wd-Ix).
055700     go to    aa030-Read-Loop.
055800
055900 aa030-Loaded.
056000* Loop falls through to here on end of file - Wd-Count now holds
056100*  the number of usable days actually loaded into the table.
056200* A price file that yielded zero usable days is fatal, not just a
056300*  zero-length run - nothing in Passes 1-4 would have anything to
056400*  work on.
056500     if       Wd-Count = zero
056600              display  BT004 " " WS-Ticker
056700              display  SY001
056800              move     1 to WS-Term-Code
056900              go to    aa030-Exit.
057000
057100* Day 1 seed values - no prior day to compare against, so no
057200*  delta/signal/position can exist yet.  First-Close is kept for
057300*  Pass 4's fractional-share valuation below.  These three moves
057400*  exist purely so Aa040/Aa050/Aa065 never read an undefined
057500*  table slot for day 1 before they themselves set it.
057600     set      Wd-Ix to 1.
057700     move     Wd-Close (Wd-Ix) to WS-First-Close.
057800     move     zero to Wd-Signal (Wd-Ix).
057900     move     zero to Wd-Trade  (Wd-Ix).
058000     move     zero to Wd-Position (Wd-Ix).
058100 aa030-Exit.
058200     exit.
058300
058400*****************************************
058500*  aa040-Pass1-Rsi                      *
058600*  Growing window for the first 13 days,*
058700*  rolling 14 day sum thereafter - adds *
058800*  today in, drops day Wd-Ix minus 14.  *
058900*****************************************
059000 aa040-Pass1-Rsi.
059100* Day 1 has no prior close to difference against - delta is zero
059200*  by definition, not left undefined.
059300     if       Wd-Ix = 1
059400              move zero to Wd-Delta (Wd-Ix)
059500     else
059600              compute Wd-Delta (Wd-Ix) =
059700                      Wd-Close (Wd-Ix) - Wd-Close (Wd-Ix - 1).
059800
059900* Split the move into a gain or a loss bucket - flat days (delta
060000*  exactly zero) contribute to neither.  A gain day's loss bucket
060100*  and a loss day's gain bucket are both forced to zero here so
060200*  the running sums below never pick up a stale value left over
060300*  from whatever the table slot held on a previous run.
060400     if       Wd-Delta (Wd-Ix) > zero
060500              move     Wd-Delta (Wd-Ix) to Wd-Gain (Wd-Ix)
060600              move     zero             to Wd-Loss (Wd-Ix)
060700     else
060800       if     Wd-Delta (Wd-Ix) < zero
060900              compute  Wd-Loss (Wd-Ix) = zero - Wd-Delta (Wd-Ix)
061000              move     zero             to Wd-Gain (Wd-Ix)
061100       else
061200              move     zero to Wd-Gain (Wd-Ix)
061300              move     zero to Wd-Loss (Wd-Ix).
061400
061500     add      Wd-Gain (Wd-Ix) to WS-Sum-Gain.
061600     add      Wd-Loss (Wd-Ix) to WS-Sum-Loss.
061700
061800* Before day 15 the window is still growing (1 to 14 days) - from
061900*  day 15 on it rolls, dropping the day that falls off the back
062000*  of the 14 day window as today's day is added in above.
062100     if       Wd-Ix > 14
062200              subtract Wd-Gain (Wd-Ix - 14) from WS-Sum-Gain
062300              subtract Wd-Loss (Wd-Ix - 14) from WS-Sum-Loss
062400              move     14 to WS-Window-Size
062500     else
062600              move     Wd-Ix to WS-Window-Size.
062700
062800* Average gain/loss over whatever window size was set above -
062900*  growing divisor for the first 14 days, fixed at 14 thereafter.
063000     compute  Wd-Avg-Gain (Wd-Ix) rounded = WS-Sum-Gain / WS-Window-Size.
063100     compute  Wd-Avg-Loss (Wd-Ix) rounded = WS-Sum-Loss / WS-Window-Size.
063200
063300* Neutral case - no movement at all in the window, RSI is
063400*  conventionally 50 (neither overbought nor oversold).
063500     if       Wd-Avg-Gain (Wd-Ix) = zero and Wd-Avg-Loss (Wd-Ix) = zero
063600              move     50 to Wd-Rsi (Wd-Ix)
063700              go to    aa040-Exit.
063800
063900* No losses at all in the window - RSI pins at 100 rather than
064000*  dividing by a zero average loss below.
064100     if       Wd-Avg-Loss (Wd-Ix) = zero
064200              move     100 to Wd-Rsi (Wd-Ix)
064300              go to    aa040-Exit.
064400
064500* Standard RSI formula - 100 times average gain over average
064600*  gain plus average loss.  Both special cases above (all flat,
064700*  no losses at all) are already handled and exited by this point,
064800*  so the divisor here is never zero.
064900     compute  Wd-Rsi (Wd-Ix) rounded =
065000              100 * Wd-Avg-Gain (Wd-Ix) /
065100              (Wd-Avg-Gain (Wd-Ix) + Wd-Avg-Loss (Wd-Ix)).
065200 aa040-Exit.
065300     exit.
065400
065500*****************************************
065600*  aa050-Pass2-Signals                  *
065700*  Threshold-crossing test, buy first,  *
065800*  sell only if buy test failed.        *
065900*****************************************
066000 aa050-Pass2-Signals.
066100* Buy signal - today's RSI is above the oversold line and
066200*  yesterday's was not, i.e. RSI has just crossed upward through
066300*  the oversold threshold.
066400     if       Wd-Rsi (Wd-Ix)     > WS-Oversold
066500       and    Wd-Rsi (Wd-Ix - 1) not > WS-Oversold
066600              move     +1 to Wd-Signal (Wd-Ix)
066700              go to    aa050-Exit.
066800
066900* Sell signal - today's RSI is below the overbought line and
067000*  yesterday's was not, the downward crossing case.
067100     if       Wd-Rsi (Wd-Ix)     < WS-Overbought
067200       and    Wd-Rsi (Wd-Ix - 1) not < WS-Overbought
067300              move     -1 to Wd-Signal (Wd-Ix)
067400              go to    aa050-Exit.
067500
067600* Neither test fired - no signal today.  Note a day that is
067700*  simultaneously above the oversold line and below the
067800*  overbought line with neither crossing just happened falls
067900*  through both tests above and lands here, correctly, as a
068000*  no-signal day.
068100     move     zero to Wd-Signal (Wd-Ix).
068200 aa050-Exit.
068300     exit.
068400
068500*****************************************
068600*  aa060-Initial-State                  *
068700*  Starting cash/holdings/fees before   *
068800*  Pass 3 and the running accumulators  *
068900*  shared with Pass 4.                  *
069000*****************************************
069100 aa060-Initial-State.
069200* Cash starts at the validated starting capital, no shares held.
069300     move     WS-Capital   to Mt-Capital.
069400     move     WS-Capital   to Mt-Cash.
069500     move     zero         to Mt-Holdings.
069600     move     zero         to Mt-Total-Fees.
069700     move     zero         to Mt-Num-Trades.
069800     move     WS-Capital   to Mt-Prev-Port-Value.
069900* Running-maximum trackers seed at the starting capital too - a
070000*  portfolio cannot draw down below its own opening value on day 1.
070100     move     WS-Capital   to Mt-Run-Max-Value.
070200     move     WS-Capital   to Mt-Bh-Run-Max-Value.
070300* Return sum/sum-of-squares accumulators, both series, all zero
070400*  before the first day is folded in by Passes 3 and 4.
070500     move     zero         to Mt-Sum-Return.
070600     move     zero         to Mt-Sum-Return-Sq.
070700     move     zero         to Mt-Min-Drawdown.
070800     move     zero         to Mt-Bh-Sum-Return.
070900     move     zero         to Mt-Bh-Sum-Return-Sq.
071000     move     zero         to Mt-Bh-Min-Drawdown.
071100* No position carried in from before day 1.
071200     move     zero         to WS-Prior-Position.
071300 aa060-Exit.
071400     exit.
071500
071600*****************************************
071700*  aa065-Pass3-Simulate                 *
071800*  Single forward pass - buy, sell or   *
071900*  hold, then value the portfolio and   *
072000*  roll the drawdown/return totals on.  *
072100*****************************************
072200 aa065-Pass3-Simulate.
072300     move     zero to Wd-Trade (Wd-Ix).
072400
072500* Buy only on a buy signal while flat; sell only on a sell signal
072600*  while holding; any other combination is a hold day, and a hold
072700*  day's position is whatever yesterday's position was - carried
072800*  forward explicitly here rather than left untouched.  A buy
072900*  signal while already holding, or a sell signal while flat, is
073000*  simply ignored by these two tests and falls to the hold case.
073100     if       Wd-Signal-Buy (Wd-Ix) and Mt-Holdings = zero
073200              perform aa066-Do-Buy  thru aa066-Exit
073300     else
073400       if     Wd-Signal-Sell (Wd-Ix) and Mt-Holdings > zero
073500              perform aa067-Do-Sell thru aa067-Exit
073600       else
073700              move   WS-Prior-Position to Wd-Position (Wd-Ix).
073800
073900* Carry today's position forward as tomorrow's prior position -
074000*  Aa066/Aa067 may also have set Wd-Position for this same day,
074100*  in which case this simply re-reads what they just wrote; on a
074200*  hold day it re-reads the value the outer Else above already
074300*  moved in, so either way this line is never reading a stale
074400*  or unset table slot.
074500     move     Wd-Position (Wd-Ix) to WS-Prior-Position.
074600
074700* Mark-to-market the portfolio at today's close - cash plus
074800*  whatever shares are held, valued at today's price.  Applies
074900*  equally whether today was a buy, a sell or a hold day, since
075000*  Mt-Cash and Mt-Holdings are already in their post-trade state
075100*  by the time this line runs.
075200     compute  Wd-Port-Value (Wd-Ix) =
075300              Mt-Cash + (Mt-Holdings * Wd-Close (Wd-Ix)).
075400
075500* Day 1 has no prior portfolio value to return against.
075600     if       Mt-Prev-Port-Value = zero
075700              move zero to Wd-Day-Return (Wd-Ix)
075800     else
075900              compute Wd-Day-Return (Wd-Ix) rounded =
076000                 (Wd-Port-Value (Wd-Ix) - Mt-Prev-Port-Value)
076100                  / Mt-Prev-Port-Value.
076200
076300     move     Wd-Port-Value (Wd-Ix) to Mt-Prev-Port-Value.
076400
076500* Running maximum, for the drawdown calculation below.
076600     if       Wd-Port-Value (Wd-Ix) > Mt-Run-Max-Value
076700              move Wd-Port-Value (Wd-Ix) to Mt-Run-Max-Value.
076800
076900* Drawdown is how far below the running maximum today sits -
077000*  Min-Drawdown keeps the worst (most negative) value seen all
077100*  run, scaled to a percentage only at the very end, in Aa080.
077200     compute  WS-Drawdown rounded =
077300              (Wd-Port-Value (Wd-Ix) - Mt-Run-Max-Value)
077400               / Mt-Run-Max-Value.
077500     if       WS-Drawdown < Mt-Min-Drawdown
077600              move WS-Drawdown to Mt-Min-Drawdown.
077700
077800* Sum and sum-of-squares of the daily returns, folded in day by
077900*  day here rather than in a separate pass - feeds the volatility
078000*  and Sharpe figures struck once at end of job in Aa080.
078100     add      Wd-Day-Return (Wd-Ix) to Mt-Sum-Return.
078200     compute  Mt-Sum-Return-Sq rounded =
078300              Mt-Sum-Return-Sq +
078400              (Wd-Day-Return (Wd-Ix) * Wd-Day-Return (Wd-Ix)).
078500 aa065-Exit.
078600     exit.
078700
078800*****************************************
078900*  aa066-Do-Buy                         *
079000*  A buy signal with insufficient cash  *
079100*  for even one share is not a trade -  *
079200*  Trading rule says position unchanged,*
079300*  so it must be carried forward here   *
079400*  explicitly, the same as the no-signal*
079500*  else branch in Aa065 above, rather   *
079600*  than left to whatever the table slot *
079700*  happens to hold.                     *
079800*****************************************
079900 aa066-Do-Buy.
080000* Whole shares only - any fraction of a share the cash would buy
080100*  is simply left uninvested in cash.  Integer division truncates
080200*  rather than rounds here, deliberately - rounding up could buy
080300*  more than the cash on hand can actually pay for.
080400     compute  WS-Shares = Mt-Cash / Wd-Close (Wd-Ix).
080500     if       WS-Shares = zero
080600*             Cash on hand buys nothing at today's close - no
080700*              trade, carry yesterday's position forward and quit.
080800              move WS-Prior-Position to Wd-Position (Wd-Ix)
080900              go to aa066-Exit.
081000
081100* Fee is a percentage of the value bought, charged against cash
081200*  along with the purchase itself - Ws-Fee-Rate was set by Maps02
081300*  from the validated run parameter, a decimal fraction rather
081400*  than the whole percentage entered on the parameter record.
081500     compute  WS-Fee rounded =
081600              WS-Shares * Wd-Close (Wd-Ix) * WS-Fee-Rate.
081700     compute  Mt-Cash =
081800              Mt-Cash - (WS-Shares * Wd-Close (Wd-Ix)) - WS-Fee.
081900     move     WS-Shares to Mt-Holdings.
082000     add      WS-Fee    to Mt-Total-Fees.
082100     add      1         to Mt-Num-Trades.
082200     move     +1        to Wd-Trade (Wd-Ix).
082300     move     1         to Wd-Position (Wd-Ix).
082400* Fee traced to the run log for every executed trade, dollars and
082500*  cents broken out via the Ws-Fee-Parts redefinition above.
082600     move     WS-Fee    to WS-Fee-Display.
082700     display  "BTRUN buy  fee " Wd-Date (Wd-Ix) " "
082800              WS-Fee-Dollars "." WS-Fee-Cents.
082900 aa066-Exit.
083000     exit.
083100
083200*****************************************
083300*  aa067-Do-Sell                        *
083400*  Only reached when Mt-Holdings > zero *
083500*  (Aa065's guard), so there is always  *
083600*  something to sell here.              *
083700*****************************************
083800 aa067-Do-Sell.
083900* Unlike Aa066 there is no zero-shares test needed here - Aa065's
084000*  guard already established Mt-Holdings is greater than zero
084100*  before this paragraph is ever performed, so a sale of some
084200*  quantity is guaranteed.
084300* Sell the whole position - no partial sells in this strategy.
084400     compute  WS-Fee rounded =
084500              Mt-Holdings * Wd-Close (Wd-Ix) * WS-Fee-Rate.
084600     compute  Mt-Cash =
084700              Mt-Cash + (Mt-Holdings * Wd-Close (Wd-Ix)) - WS-Fee.
084800     move     zero      to Mt-Holdings.
084900     add      WS-Fee    to Mt-Total-Fees.
085000     add      1         to Mt-Num-Trades.
085100     move     -1        to Wd-Trade (Wd-Ix).
085200     move     zero      to Wd-Position (Wd-Ix).
085300* Same fee trace habit as Aa066 above, sell side.
085400     move     WS-Fee    to WS-Fee-Display.
085500     display  "BTRUN sell fee " Wd-Date (Wd-Ix) " "
085600              WS-Fee-Dollars "." WS-Fee-Cents.
085700 aa067-Exit.
085800     exit.
085900
086000*****************************************
086100*  aa070-Pass4-Benchmark                *
086200*  Buy and hold - no fees, fractional   *
086300*  shares implied by the formula.       *
086400*****************************************
086500 aa070-Pass4-Benchmark.
086600* Day 1 simply holds the starting capital; from day 2 on the
086700*  value scales with the close versus the first day's close, as
086800*  if the whole of Day 1's capital had bought fractional shares.
086900*  No fee and no signal test of any kind applies to this series -
087000*  it is a pure unmanaged comparison, by design.
087100     if       Wd-Ix = 1
087200              move WS-Capital to Wd-Bh-Value (Wd-Ix)
087300              move zero       to Wd-Bh-Day-Return (Wd-Ix)
087400     else
087500              compute Wd-Bh-Value (Wd-Ix) rounded =
087600                      WS-Capital * Wd-Close (Wd-Ix) / WS-First-Close
087700              compute Wd-Bh-Day-Return (Wd-Ix) rounded =
087800                 (Wd-Close (Wd-Ix) / Wd-Close (Wd-Ix - 1)) - 1.
087900
088000* Same running-maximum/drawdown treatment as the strategy side in
088100*  Aa065, kept as a separate Bh- set of accumulators throughout.
088200     if       Wd-Bh-Value (Wd-Ix) > Mt-Bh-Run-Max-Value
088300              move Wd-Bh-Value (Wd-Ix) to Mt-Bh-Run-Max-Value.
088400
088500     compute  WS-Bh-Drawdown rounded =
088600              (Wd-Bh-Value (Wd-Ix) - Mt-Bh-Run-Max-Value)
088700               / Mt-Bh-Run-Max-Value.
088800     if       WS-Bh-Drawdown < Mt-Bh-Min-Drawdown
088900              move WS-Bh-Drawdown to Mt-Bh-Min-Drawdown.
089000
089100* Return sum/sum-of-squares, benchmark side, for its own
089200*  volatility and Sharpe figures in Aa080.
089300     add      Wd-Bh-Day-Return (Wd-Ix) to Mt-Bh-Sum-Return.
089400     compute  Mt-Bh-Sum-Return-Sq rounded =
089500              Mt-Bh-Sum-Return-Sq +
089600              (Wd-Bh-Day-Return (Wd-Ix) * Wd-Bh-Day-Return (Wd-Ix)).
089700 aa070-Exit.
089800     exit.
089900
090000*****************************************
090100*  aa080-Strike-Totals                  *
090200*  End of job metrics for both series - *
090300*  see Business Rules / Metrics.        *
090400*****************************************
090500 aa080-Strike-Totals.
090600* Final values come off the last table entry - Wd-Count is the
090700*  last day processed by Passes 3 and 4 above, so setting Wd-Ix
090800*  to it here is guaranteed to address a fully-populated slot.
090900     set      Wd-Ix to Wd-Count.
091000     move     Wd-Port-Value (Wd-Ix) to Mt-Final-Value.
091100     move     Wd-Bh-Value   (Wd-Ix) to Mt-Bh-Final-Value.
091200
091300* Total return - final value against the starting capital,
091400*  carried internally as a decimal fraction, scaled for display
091500*  by Btrgstr, not here - consistent with how every other
091600*  percentage figure in this program is held internally.
091700     compute  Mt-Total-Return    rounded =
091800              (Mt-Final-Value    / Mt-Capital) - 1.
091900     compute  Mt-Bh-Total-Return rounded =
092000              (Mt-Bh-Final-Value / Mt-Capital) - 1.
092100
092200* Max drawdown is scaled to a percentage here, unlike total return
092300*  and volatility below - Btrgstr sources it directly, no further
092400*  scaling wanted on the print side for this one figure - a
092500*  deliberate inconsistency carried from the original screener
092600*  job and left alone on conversion rather than risk disturbing
092700*  a figure users already cross-check by hand.
092800     compute  Mt-Max-Drawdown    rounded = Mt-Min-Drawdown    * 100.
092900     compute  Mt-Bh-Max-Drawdown rounded = Mt-Bh-Min-Drawdown * 100.
093000
093100* Sample variance uses N-1 in the divisor - guard against a
093200*  one-day run where N-1 would otherwise be zero and the compute
093300*  below would abend on a divide by zero.
093400     move     WD-Count to WS-N.
093500     subtract 1 from WS-N giving WS-N-Less-1.
093600     if       WS-N-Less-1 < 1
093700              move 1 to WS-N-Less-1.
093800
093900* Plain arithmetic mean of the daily returns, both series, over
094000*  the full run - annualised in the Sharpe compute further down.
094100     compute  WS-Mean-Return    rounded = Mt-Sum-Return    / WS-N.
094200     compute  WS-Bh-Mean-Return rounded = Mt-Bh-Sum-Return / WS-N.
094300
094400* Standard sum-of-squares variance formula, strategy side, then
094500*  annualised volatility via the Newton sqrt routine - 15.8745 is
094600*  the square root of 252 trading days, folded in as a literal
094700*  rather than calling Zz080 a second time for a fixed constant.
094800     compute  WS-Variance rounded =
094900              (Mt-Sum-Return-Sq
095000               - ((Mt-Sum-Return * Mt-Sum-Return) / WS-N))
095100              / WS-N-Less-1.
095200     if       WS-Variance < zero
095300              move zero to WS-Variance.
095400     move     WS-Variance to WS-Sqrt-In.
095500     perform  zz080-Compute-Sqrt thru zz080-Exit.
095600     compute  Mt-Volatility rounded = WS-Sqrt-Out * 15.8745.
095700
095800* Same variance/volatility treatment, benchmark side - Zz080 is
095900*  shared code, not duplicated, called a second time with
096000*  Ws-Sqrt-In freshly set for this series.
096100     compute  WS-Bh-Variance rounded =
096200              (Mt-Bh-Sum-Return-Sq
096300               - ((Mt-Bh-Sum-Return * Mt-Bh-Sum-Return) / WS-N))
096400              / WS-N-Less-1.
096500     if       WS-Bh-Variance < zero
096600              move zero to WS-Bh-Variance.
096700     move     WS-Bh-Variance to WS-Sqrt-In.
096800     perform  zz080-Compute-Sqrt thru zz080-Exit.
096900     compute  Mt-Bh-Volatility rounded = WS-Sqrt-Out * 15.8745.
097000
097100* Sharpe ratio - annualised mean return less the fixed risk-free
097200*  rate, over volatility; guarded against a zero-volatility run
097300*  (e.g. a single day) where the division would otherwise abend.
097400*  252 is the conventional trading-day count used to annualise
097500*  both here and in the volatility compute above - the same
097600*  constant, not coincidence.
097700     if       Mt-Volatility = zero
097800              move zero to Mt-Sharpe
097900     else
098000              compute Mt-Sharpe rounded =
098100                 ((WS-Mean-Return * 252) - BT-Risk-Free-Rate)
098200                  / Mt-Volatility.
098300
098400* Same formula, benchmark side - BT-Risk-Free-Rate is shared, the
098500*  same rate applies to both series in a given run.
098600     if       Mt-Bh-Volatility = zero
098700              move zero to Mt-Bh-Sharpe
098800     else
098900              compute Mt-Bh-Sharpe rounded =
099000                 ((WS-Bh-Mean-Return * 252) - BT-Risk-Free-Rate)
099100                  / Mt-Bh-Volatility.
099200 aa080-Exit.
099300     exit.
099400
099500*****************************************
099600*  zz080-Compute-Sqrt                   *
099700*  Newton-Raphson square root - this    *
099800*  compiler carries no SQRT intrinsic,  *
099900*  20 iterations is ample for our       *
100000*  figures, converges in well under 10. *
100100*  Input  WS-Sqrt-In, output WS-Sqrt-Out*
100200*****************************************
100300 zz080-Compute-Sqrt.
100400* Zero or negative input has no real square root worth computing -
100500*  variance is guarded to never go negative by the callers above,
100600*  but a zero variance is a perfectly normal (flat) result, so
100700*  this is not treated as an error, just a short-circuit to zero.
100800     if       WS-Sqrt-In not > zero
100900              move zero to WS-Sqrt-Out
101000              go to zz080-Exit.
101100
101200* First guess is the input itself - crude, but converges quickly
101300*  for the range of variances this job ever sees in practice.
101400     move     WS-Sqrt-In to WS-Sqrt-Guess.
101500     move     1          to WS-Sqrt-Count.
101600
101700 zz080-Iterate.
101800* Hard iteration cap rather than testing for convergence to a
101900*  tolerance - simpler, and twenty passes is more than this
102000*  figure's precision ever needs, by a wide margin in testing.
102100     if       WS-Sqrt-Count > 20
102200              go to zz080-Done.
102300     compute  WS-Sqrt-Guess rounded =
102400              (WS-Sqrt-Guess + (WS-Sqrt-In / WS-Sqrt-Guess)) / 2.
102500     add      1 to WS-Sqrt-Count.
102600     go to    zz080-Iterate.
102700
102800 zz080-Done.
102900* Loop falls through to here once the cap is reached, or the
103000*  zero-to-Go-To above has already skipped straight past it.
103100     move     WS-Sqrt-Guess to WS-Sqrt-Out.
103200 zz080-Exit.
103300     exit.
103400
103500*****************************************
103600*  aa090-Write-Detail                   *
103700*  Moves each table entry into the      *
103800*  detail record and writes it.         *
103900*****************************************
104000 aa090-Write-Detail.
104100* One write per day, in table order, which is the same ascending
104200*  date order the price file was read in.
104300* Date, close and RSI are carried straight through from Pass 1,
104400*  unchanged by anything that happened in later passes.
104500     move     Wd-Date       (Wd-Ix) to Dr-Date.
104600     move     Wd-Close      (Wd-Ix) to Dr-Close.
104700     move     Wd-Rsi        (Wd-Ix) to Dr-Rsi.
104800* Signal, Trade and Position report Pass 2/3's decision for the
104900*  day - Signal is what the RSI test said, Trade/Position are
105000*  what Aa065/Aa066/Aa067 actually did about it.
105100     move     Wd-Signal     (Wd-Ix) to Dr-Signal.
105200     move     Wd-Trade      (Wd-Ix) to Dr-Trade.
105300     move     Wd-Position   (Wd-Ix) to Dr-Position.
105400* Portfolio value and return are the strategy side, from Pass 3;
105500*  Bh-Value is the benchmark side, from Pass 4, for side by side
105600*  comparison on the detail listing if one is ever run off this
105700*  file.
105800     move     Wd-Port-Value (Wd-Ix) to Dr-Port-Value.
105900     move     Wd-Bh-Value   (Wd-Ix) to Dr-Bh-Value.
106000     move     Wd-Day-Return (Wd-Ix) to Dr-Day-Return.
106100     write    BT-Day-Record.
106200* Record count kept purely for the closing run-log line - req.
106300*  BT-0012, see change log.
106400     add      1 to WS-Rec-Cnt.
106500 aa090-Exit.
106600     exit.
106700
