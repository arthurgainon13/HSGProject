000100*****************************************************
000200*                                                    *
000300*  Record Definition For Backtest Detail File        *
000400*     One record per trading day, written in Pass 4   *
000500*                                                     *
000600*****************************************************
000700*  Record size 58 bytes padded to 64 by filler.
000800*
000900* 20/01/26 vbc - Created.
001000* 23/01/26 vbc - Added Wd-Avg-Gain/Wd-Avg-Loss, needed to carry
001100*                the growing-window RSI average between days.
001200*                (Superseded - see 11/02/26, fields now live in
001300*                the working table only, never written out.)
001400* 11/02/26 vbc - Added 88-levels for signal/trade/position so
001500*                eval tests in Btrun read sensibly.
001600* 21/02/26 vbc - Working table split out to Wsbtdtb.cob so this
001700*                stays a pure file layout for the Detail FD.
001800*
001900 01  BT-Day-Record.
002000     03  Dr-Date               pic x(10).
002100     03  Dr-Close              pic s9(7)v9(4).
002200     03  Dr-Rsi                pic s9(3)v9(4).
002300     03  Dr-Signal             pic s9.
002400     03  Dr-Trade              pic s9.
002500     03  Dr-Position           pic 9.
002600     03  Dr-Port-Value         pic s9(11)v99.
002700     03  Dr-Bh-Value           pic s9(11)v99.
002800     03  Dr-Day-Return         pic s9v9(8).
002900     03  filler                pic x(6).
