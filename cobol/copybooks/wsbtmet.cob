000100*****************************************************
000200*                                                    *
000300*  Control Totals And Performance Metrics Block      *
000400*     Accumulated across Pass 3 (Simulation) and      *
000500*     Pass 4 (Benchmark), struck at End Of Job and     *
000600*     passed on to BTRGSTR for the summary report.     *
000700*                                                     *
000800*****************************************************
000900*
001000* 21/01/26 vbc - Created.
001100* 03/02/26 vbc - Added Mt-Bh- group, benchmark carries its own
001200*                running max and return sums, same shape as
001300*                the strategy side, to keep Btrgstr simple.
001400* 14/02/26 vbc - Mt-Num-Trades widened to 9(5) comp, one tester
001500*                ran five years of data and wrapped 9(3).
001600*
001700 01  BT-Metrics-Block.
001800     03  Mt-Capital               pic s9(9)v99   comp-3.
001900     03  Mt-Cash                  pic s9(9)v99   comp-3.
002000     03  Mt-Holdings               pic s9(7)      comp.
002100     03  Mt-Prev-Port-Value       pic s9(11)v99  comp-3.
002200     03  Mt-Total-Fees            pic s9(9)v99   comp-3.
002300     03  Mt-Num-Trades            pic 9(5)       comp    value zero.
002400*
002500*  Running-maximum and return-sum accumulators, strategy side,
002600*   used for Max Drawdown / Volatility / Sharpe (Business
002700*   Rules / Metrics).
002800*
002900     03  Mt-Run-Max-Value         pic s9(11)v99  comp-3.
003000     03  Mt-Sum-Return            pic s9(3)v9(8) comp-3.
003100     03  Mt-Sum-Return-Sq         pic s9(3)v9(8) comp-3.
003200     03  Mt-Min-Drawdown          pic s9(3)v9(8) comp-3.
003300*
003400*  Same four accumulators for the buy-and-hold benchmark.
003500*
003600     03  Mt-Bh-Run-Max-Value      pic s9(11)v99  comp-3.
003700     03  Mt-Bh-Sum-Return         pic s9(3)v9(8) comp-3.
003800     03  Mt-Bh-Sum-Return-Sq      pic s9(3)v9(8) comp-3.
003900     03  Mt-Bh-Min-Drawdown       pic s9(3)v9(8) comp-3.
004000*
004100*  Final struck metrics, both series, as laid out on the
004200*   printed summary report (REPORTS section of the spec).
004300*
004400     03  Mt-Final-Value           pic s9(11)v99  comp-3.
004500     03  Mt-Bh-Final-Value        pic s9(11)v99  comp-3.
004600     03  Mt-Total-Return          pic s9(3)v9(4) comp-3.
004700     03  Mt-Bh-Total-Return       pic s9(3)v9(4) comp-3.
004800     03  Mt-Max-Drawdown          pic s9(3)v9(4) comp-3.
004900     03  Mt-Bh-Max-Drawdown       pic s9(3)v9(4) comp-3.
005000     03  Mt-Volatility            pic s9(3)v9(4) comp-3.
005100     03  Mt-Bh-Volatility         pic s9(3)v9(4) comp-3.
005200     03  Mt-Sharpe                pic s9v99      comp-3.
005300     03  Mt-Bh-Sharpe             pic s9v99      comp-3.
005400     03  filler                  pic x(14).
005500*
005600*  Risk-free rate is fixed by policy, not a run parameter -
005700*   see Business Rules / Metrics.
005800*
005900 01  BT-Risk-Free-Rate            pic s9v9(4)    comp-3
006000                                  value 0.0100.
