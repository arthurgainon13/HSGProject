000100*****************************************************
000200*                                                    *
000300*  Record Definition For Daily Price File            *
000400*     One record per trading day, ascending date      *
000500*                                                     *
000600*****************************************************
000700*  File size 20 bytes.
000800*
000900*  Feed also carries Open/High/Low/Volume upstream but this
001000*   shop's extract drops them - see PR-Close note below.
001100*
001200* 20/01/26 vbc - Created.
001300* 27/01/26 vbc - Confirmed date kept as x(10) text, ccyy-mm-dd,
001400*                not packed, as feed supplies it that way.
001500*
001600 01  BT-Price-Record.
001700     03  Pr-Date               pic x(10).
001800     03  Pr-Date-Bin redefines Pr-Date.
001900         05  Pr-Date-Ccyy      pic 9(4).
002000         05  filler            pic x.
002100         05  Pr-Date-Mo        pic 99.
002200         05  filler            pic x.
002300         05  Pr-Date-Dy        pic 99.
002400     03  Pr-Close              pic s9(7)v9(4).
002500* Only the close is used - Open/High/Low/Volume in the
002600*  original feed are dropped before this record is built.
002700     03  filler                pic x(6).
