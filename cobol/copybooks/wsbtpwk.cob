000100*****************************************************
000200*                                                    *
000300*  Working Copy Of The Run Parameters                *
000400*     Holds the converted/validated values passed    *
000500*     between Btrun and Maps02                       *
000600*                                                     *
000700*****************************************************
000800*
000900* Working copy of BT-Param-Record, holding the fee rate once
001000*  converted from a percentage to a decimal rate (Business
001100*  Rules / Validation) and the two digit error code and text
001200*  set by Maps02.
001300*
001400* 21/02/26 vbc - Split out of wsbtprm.cob so the Param FD
001500*                copybook stays a pure file layout.
001600*
001700 01  BT-Param-Working.
001800     03  WS-Ticker             pic x(6).
001900     03  WS-Capital            pic s9(9)v99     comp-3.
002000     03  WS-Fee-Rate           pic s9v9(6)       comp-3.
002100     03  WS-Overbought         pic s9(3)v99     comp-3.
002200     03  WS-Oversold           pic s9(3)v99     comp-3.
002300     03  WS-Param-Error        pic 99           comp    value zero.
002400     03  WS-Err-Text           pic x(37)        value spaces.
002500     03  filler                pic x(10).
