000100*****************************************************
000200*                                                    *
000300*  Working Table For Daily Trade Simulation Results  *
000400*     One entry per trading day, built across         *
000500*     Passes 1-4 and struck off to Btrgstr's input    *
000600*     block at End Of Job                             *
000700*                                                     *
000800*****************************************************
000900*  Table max 1250 days (about 5 years), see Wd-Count.
001000*
001100* 21/02/26 vbc - Split out of Wsbtday.cob, the OCCURS table has
001200*                no business inside a Detail-File FD record.
001300*
001400* In-memory day table, one entry per price record read in
001500*  Pass 0, filled in further by Passes 1 through 4 (RSI,
001600*  Signals, Simulation, Benchmark) before the totals are
001700*  struck and the detail file is written.  Wd-Count is the
001800*  number of entries actually in use, table is fixed max,
001900*  no depending-on.
002000*
002100 01  BT-Day-Table.
002200     03  Wd-Count              pic 9(4)  comp    value zero.
002300     03  Wd-Entry                        occurs 1250
002400                                         indexed by Wd-Ix.
002500         05  Wd-Date           pic x(10).
002600         05  Wd-Date-Bin redefines Wd-Date.
002700             07  Wd-Date-Ccyy  pic 9(4).
002800             07  filler        pic x.
002900             07  Wd-Date-Mo    pic 99.
003000             07  filler        pic x.
003100             07  Wd-Date-Dy    pic 99.
003200         05  Wd-Close          pic s9(7)v9(4)   comp-3.
003300         05  Wd-Delta          pic s9(7)v9(4)   comp-3.
003400         05  Wd-Gain           pic s9(7)v9(4)   comp-3.
003500         05  Wd-Loss           pic s9(7)v9(4)   comp-3.
003600         05  Wd-Avg-Gain       pic s9(7)v9(4)   comp-3.
003700         05  Wd-Avg-Loss       pic s9(7)v9(4)   comp-3.
003800         05  Wd-Rsi            pic s9(3)v9(4)   comp-3.
003900         05  Wd-Signal         pic s9           comp.
004000             88  Wd-Signal-Buy           value +1.
004100             88  Wd-Signal-Sell          value -1.
004200             88  Wd-Signal-None          value zero.
004300         05  Wd-Trade          pic s9           comp.
004400             88  Wd-Trade-Bought         value +1.
004500             88  Wd-Trade-Sold           value -1.
004600         05  Wd-Position       pic 9            comp.
004700             88  Wd-Long                 value 1.
004800             88  Wd-Flat                 value zero.
004900         05  Wd-Port-Value     pic s9(11)v99    comp-3.
005000         05  Wd-Bh-Value       pic s9(11)v99    comp-3.
005100         05  Wd-Day-Return     pic s9v9(8)      comp-3.
005200         05  Wd-Bh-Day-Return  pic s9v9(8)      comp-3.
