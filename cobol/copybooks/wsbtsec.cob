000100*****************************************************
000200*                                                    *
000300*  Record Definition For Backtest Security Table     *
000400*     Nine supported tickers, name vs symbol          *
000500*                                                     *
000600*****************************************************
000700*
000800*  Block size 378 bytes, loaded by VALUE, no file.
000900*
001000* 21/01/26 vbc - Created for RSI backtest conversion.
001100* 04/02/26 vbc - Added default date range block below table.
001200* 19/03/26 vbc - Confirmed JPM spelling matches feed, no dash.
001300* 09/08/26 vbc - BT-Sec-Count and BT-Default-Range are now quoted on
001400*                the Btrun run-start banner - were sitting unused.
001500*
001600 01  BT-Security-Block.
001700     03  BT-Sec-Values.
001800         05  BT-Sec-List      pic x(369) value
001900-            "AAPL  Apple Inc                          MSF"
002000-            "T  Microsoft Corporation              AMZN  "
002100-            "Amazon.com Inc                     GOOGL Alp"
002200-            "habet Inc Class A               GOOG  Alphab"
002300-            "et Inc Class C               META  Meta Plat"
002400-            "forms Inc                 TSLA  Tesla Inc   "
002500-            "                       NVDA  NVIDIA Corporat"
002600-            "ion                 JPM   JPMorgan Chase and"
002700-            " Co              ".
002800     03  BT-Sec-Table redefines BT-Sec-Values.
002900         05  BT-Sec-Entry             occurs 9
003000                                      indexed by BT-Sec-Ix.
003100             07  BT-Sec-Ticker    pic x(6).
003200             07  BT-Sec-Name      pic x(35).
003300     03  BT-Sec-Count             pic 99    comp    value 9.
003400     03  filler                  pic x(8).
003500*
003600* Default date range for the job (Configuration unit, batch
003700*  equivalent of the original's date-range picker).  The run
003800*  parameter record carries no start/end override of its own -
003900*  this pair is quoted on Btrun's run-start banner so the operator
004000*  can see what range the price file is expected to cover.
004100*
004200 01  BT-Default-Range.
004300     03  BT-Dflt-Start-Date      pic x(10) value "2020-01-01".
004400     03  BT-Dflt-End-Date        pic x(10) value "2023-12-31".
004500     03  filler                 pic x(12).
