000100*****************************************************
000200*                                                    *
000300*  Record Definition For Run Parameter File          *
000400*     One record, read once at Start Of Job           *
000500*                                                     *
000600*****************************************************
000700*  File size 34 bytes padded to 62 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 20/01/26 vbc - Created.
001200* 22/01/26 vbc - Added Pa-Oversold / Pa-Overbought, were one field.
001300* 09/02/26 vbc - Fee pct widened to 9(3)v9(4), was 9(2)v9(2), too
001400*                narrow for fractional-percent fee schedules.
001450* 21/02/26 vbc - Working copy split out to wsbtpwk.cob so this
001460*                stays a pure file layout for the Param FD.
001500*
001600 01  BT-Param-Record.
001700     03  Pa-Ticker             pic x(6).
001800     03  Pa-Capital            pic s9(9)v99.
001900     03  Pa-Fee-Pct            pic s9(3)v9(4).
002000     03  Pa-Overbought         pic s9(3)v99.
002100     03  Pa-Oversold           pic s9(3)v99.
002200     03  filler                pic x(28).
