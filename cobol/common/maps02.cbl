000100*****************************************************************
000200*                                                                *
000300*           Run Parameter Validation Routine                    *
000400*              RSI Backtest Batch Conversion                    *
000500*****************************************************************
000600
000700 identification          division.
000800*===============================
000900
001000**
001100      program-id.         maps02.
001200**
001300    author.             V B Coen FBCS, FIDM, FIDPM, 20/01/2026
001400                        For Applewood Computers.
001500**
001600    installation.       Applewood Computers, RSI Backtest Section.
001700**
001800    date-written.       20/01/1982.
001900**
002000    date-compiled.
002100**
002200    security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
002300                        Distributed under the GNU General Public License.
002400                        See the file COPYING for details.
002500**
002600    remarks.            Validates the five run parameters passed by
002700                        BTRUN against the rules in force for the
002800                        RSI backtest job and looks the ticker up in
002900                        the security table.  Returns a two digit
003000                        error code of zero when all checks pass.
003100**
003200* Req. BT-0019 - every parameter set BTRUN reads from WSBTPRM must
003300*  pass through here before a single day of price history is read,
003400*  so a bad run parameter is reported before any I/O is wasted on
003500*  it rather than discovered partway through the backtest.
003600    version.            1.00 of 20/01/1982.
003700****
003800
003900* Changes:
004000* 20/01/1982 vbc -  Written for the original single-stock screener
004100*                   job, desk-checked against the capital/fee rules.
004200* 11/03/1986 vbc -  Overbought/oversold range check added, were
004300*                   wrongly accepting zero and 100 as valid bounds.
004400* 02/09/1991 vbc -  Ticker lookup moved here from the caller, now
004500*                   shares the security table copybook with BTRUN.
004600* 14/06/1995 vbc -  Error text table added so the caller need not
004700*                   hold its own copy of the wording.
004800* 23/01/1999 vbc -  Year 2000 review - no date arithmetic in this
004900*                   routine, no change required, logged for audit.
005000* 17/11/2003 rjp -  Fee percentage now rejected if negative rather
005100*                   than silently treated as zero - req. BT-0047.
005200* 08/05/2009 vbc -  Migration to GNU Cobol, no logic change.
005300* 16/04/2024 vbc -  Copyright notice update superseding all
005400*                   previous notices.
005500* 19/09/2025 vbc -  3.3.00 version update and builds reset.
005600* 20/01/2026 vbc -  Reworked for the RSI backtest conversion -
005700*                   replaces the old screener parameter checks
005800*                   with the five backtest run parameters.
005900* 09/08/2026 vbc -  Fee pct whole/fractional break-out was computed
006000*                   but never traced anywhere - now written to the
006100*                   run log from Aa020-Check-Fee.
006200
006300*************************************************************************
006400
006500* Copyright Notice.
006600* ****************
006700
006800* This notice supersedes all prior copyright notices and was updated
006900* 2024-04-16.
007000
007100* This program is part of the Applewood Computers Accounting System
007200* and is Copyright (c) Vincent B Coen, 1976-2026 and later.
007300
007400* This program is free software; you can redistribute it and/or
007500* modify it under the terms of the GNU General Public License as
007600* published by the Free Software Foundation; version 3 and later,
007700* for personal usage only, including use within a business, but
007800* excluding repackaging or resale, rental or hire in any way.
007900
008000* ACAS is distributed in the hope that it will be useful, but
008100* WITHOUT ANY WARRANTY; without even the implied warranty of
008200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008300* GNU General Public License for more details.
008400
008500*************************************************************************
008600
008700 environment              division.
008800*================================
008900
009000 configuration            section.
009100*---------------------------------
009200 source-computer.         generic.
009300 object-computer.         generic.
009400 special-names.
009500     c01 is Top-Of-Form.
009600
009700 input-output              section.
009800*----------------------------------
009900 file-control.
010000
010100 data                      division.
010200*==================================
010300 file                      section.
010400*----------------------------------
010500
010600 working-storage           section.
010700*----------------------------------
010800
010900* Work fields for the fee percentage sanity break-out - traced to
011000*  the run log whole/fractional percent separately, without
011100*  disturbing the comp-3 working copy.
011200 01  WS-Fee-Work             pic s9(3)v9(4).
011300*    Redefinition below splits the working fee percent into whole
011400*     and fractional pieces purely for the run log trace in
011500*     Aa020-Check-Fee - the rate itself is carried in WS-Fee-Rate.
011600 01  WS-Fee-Break redefines WS-Fee-Work.
011700*    Whole number of percentage points, e.g. the 1 in 1.25%.
011800     03  WS-Fee-Whole        pic s9(3).
011900*    Fractional percentage points to four places, e.g. 2500 for
012000*     the .25 in 1.25% - display only, not used in the computation.
012100     03  WS-Fee-Fract        pic 9(4).
012200
012300* Work copy of the ticker so trailing blanks can be inspected one
012400*  character at a time when the security table search misses.
012500 01  WS-Ticker-Work.
012600*    Six character ticker as it came in on the parameter record.
012700     03  WS-Ticker-Text      pic x(6).
012800*    Character array view of the same six bytes, used only by
012900*     Aa005-Trim-Ticker to count how many trailing blanks there are.
013000 01  WS-Ticker-Chars redefines WS-Ticker-Work.
013100     03  WS-Ticker-Char      pic x  occurs 6.
013200
013300* Validation error text, looked up by two digit code and moved to
013400*  the caller's message area for display on the run log.
013500 01  BT-Err-Values.
013600     03  BT-Err-List        pic x(234) value
013700-    "01UNKNOWN TICKER - NOT IN SEC TABLE    02CAP"
013800-    "ITAL MUST BE GREATER THAN ZERO    03FEE PERC"
013900-    "ENTAGE MUST NOT BE NEGATIVE  04OVERBOUGHT MU"
014000-    "ST BE BETWEEN 0 AND 100 05OVERSOLD MUST BE B"
014100-    "ETWEEN 0 AND 100   06OVERSOLD MUST BE LESS T"
014200-    "HAN OVERBOUGHT".
014300* Table view of the same literal, searched by Aa000-Exit against
014400*  the two digit code left in WS-Param-Error.
014500 01  BT-Err-Table redefines BT-Err-Values.
014600     03  BT-Err-Entry        occurs 6
014700                             indexed by BT-Err-Ix.
014800*        Two digit validation error code, 01 through 06.
014900         05  BT-Err-Code     pic 99.
015000*        Fixed-width message text moved to WS-Err-Text for display.
015100         05  BT-Err-Text     pic x(37).
015200
015300* Z counts trailing blanks in a rejected ticker, for the run log.
015400 77  Z                      pic s9(3) comp.
015500* WS-Sub walks WS-Ticker-Char backwards from position 6 to 1.
015600 77  WS-Sub                 pic s9(3) comp.
015700
015800 linkage                    section.
015900*-----------------------------------
016000
016100* BT-Param-Record holds the raw five fields as read off the
016200*  parameter file; BT-Param-Working holds them converted and
016300*  validated; BT-Security-Block is the shared ticker/price table.
016400
016500***********
016600* maps02  *
016700***********
016800 copy "wsbtprm.cob".
016900 copy "wsbtpwk.cob".
017000 copy "wsbtsec.cob".
017100
017200 procedure                  division using BT-Param-Record
017300                                           BT-Param-Working
017400                                           BT-Security-Block.
017500*===========================================================
017600
017700* Check order, and what each one guards - run once per call,
017800*  first failure wins, no attempt made to report more than one
017900*  error on a single bad parameter record:
018000*
018100*   1  Ticker lookup (Aa000 itself)  - error 01.
018200*   2  Starting capital  (Aa010)     - error 02.
018300*   3  Fee percentage    (Aa020)     - error 03.
018400*   4  Overbought band   (Aa030)     - error 04.
018500*   5  Oversold band     (Aa030)     - error 05.
018600*   6  Oversold < Overbought (Aa030) - error 06.
018700*
018800* A zero error code on return means every one of the six checks
018900*  passed and BT-Param-Working now holds the validated, converted
019000*  values Btrun computes with.
019100*
019200*****************************************
019300*  aa000-Main                           *
019400*  Entered once per run from BTRUN.     *
019500*****************************************
019600 aa000-Main.
019700*    Start clean every call - Param-Error and Z are re-used across
019800*     runs since this is a one-shot validator, not a loop.
019900     move     zero           to WS-Param-Error.
020000     move     zero           to Z.
020100     move     Pa-Ticker      to WS-Ticker-Text.
020200
020300*    Security table search - a miss here is fatal to the run, none
020400*     of the capital/fee/band checks mean anything for a ticker we
020500*     cannot price, so Aa000 bails out before running them.
020600     set      BT-Sec-Ix      to 1.
020700     search   BT-Sec-Entry
020800              at end
020900              perform aa005-Trim-Ticker thru aa005-Exit
021000              move 01        to WS-Param-Error
021100              go to aa000-Exit
021200              when BT-Sec-Ticker (BT-Sec-Ix) = Pa-Ticker
021300              move Pa-Ticker to WS-Ticker.
021400
021500*    Capital, fee and band checks run in this fixed order and each
021600*     one short-circuits the rest on failure - the caller only
021700*     ever sees the first error a given parameter record trips.
021800     perform  aa010-Check-Capital thru aa010-Exit.
021900     if       WS-Param-Error not = zero
022000              go to aa000-Exit.
022100
022200     perform  aa020-Check-Fee     thru aa020-Exit.
022300     if       WS-Param-Error not = zero
022400              go to aa000-Exit.
022500
022600     perform  aa030-Check-Bands   thru aa030-Exit.
022700
022800 aa000-Exit.
022900*    Error code non-zero - look its wording up in BT-Err-Table and
023000*     hand it back in WS-Err-Text for the caller to display; a
023100*     code that somehow matches nothing just leaves the text blank.
023200     if       WS-Param-Error not = zero
023300              set  BT-Err-Ix to 1
023400              search BT-Err-Entry at end next sentence
023500                when BT-Err-Code (BT-Err-Ix) = WS-Param-Error
023600                     move BT-Err-Text (BT-Err-Ix) to WS-Err-Text.
023700     exit     program.
023800
023900*****************************************
024000*  aa005-Trim-Ticker                    *
024100*  Counts trailing blanks in the bad    *
024200*  ticker for the run log message - how *
024300*  far short of 6 characters it was.    *
024400*****************************************
024500 aa005-Trim-Ticker.
024600*    Walk backwards from character 6 counting trailing blanks, so
024700*     a short ticker like "IBM" is not reported padded with spaces.
024800     move     6              to WS-Sub.
024900 aa005-Loop.
025000*    Ran off the front of the field - ticker was all blanks.
025100     if       WS-Sub < 1
025200              go to aa005-Exit.
025300*    Hit a non-blank character - trailing-blank count is final.
025400     if       WS-Ticker-Char (WS-Sub) not = space
025500              go to aa005-Exit.
025600     add      1              to Z.
025700     subtract 1              from WS-Sub.
025800     go to    aa005-Loop.
025900 aa005-Exit.
026000     exit.
026100
026200*****************************************
026300*  aa010-Check-Capital                  *
026400*****************************************
026500 aa010-Check-Capital.
026600*    Zero or negative starting capital would buy zero shares every
026700*     day and produce a backtest with nothing in it - rejected.
026800     if       Pa-Capital not > zero
026900              move 02 to WS-Param-Error
027000     else
027100              move Pa-Capital to WS-Capital.
027200 aa010-Exit.
027300     exit.
027400
027500*****************************************
027600*  aa020-Check-Fee                      *
027700*  Converts the entered percentage to a *
027800*  decimal rate - 0.1 becomes 0.001.    *
027900*****************************************
028000 aa020-Check-Fee.
028100*    A negative fee percentage would hand the simulated trader
028200*     money back on every trade instead of charging a cost - not
028300*     a condition the trading rules allow for, so it is rejected
028400*     outright rather than treated as a zero fee.
028500     if       Pa-Fee-Pct < zero
028600              move 03 to WS-Param-Error
028700              go to aa020-Exit.
028800
028900     move     Pa-Fee-Pct     to WS-Fee-Work.
029000*    WS-Fee-Whole / WS-Fee-Fract now hold the percentage broken
029100*     into whole and fractional parts for the run log trace below.
029200     compute  WS-Fee-Rate    = Pa-Fee-Pct / 100.
029300*    Trace the fee actually in effect for this run, split whole
029400*     and fractional - added after a run was once logged with a
029500*     fee nobody could reconstruct from the output alone.
029600     display  "MAPS02 fee pct " WS-Fee-Whole "." WS-Fee-Fract.
029700 aa020-Exit.
029800     exit.
029900
030000*****************************************
030100*  aa030-Check-Bands                    *
030200*  Overbought / oversold range and the  *
030300*  oversold-below-overbought rule.      *
030400*****************************************
030500 aa030-Check-Bands.
030600*    Overbought band must fall strictly between 0 and 100 - the
030700*     endpoints themselves were once wrongly accepted, see the
030800*     11/03/1986 change log entry above.
030900     if       Pa-Overbought not > zero
031000       or     Pa-Overbought not < 100
031100              move 04 to WS-Param-Error
031200              go to aa030-Exit.
031300
031400*    Oversold band, same open-interval rule as overbought.
031500     if       Pa-Oversold   not > zero
031600       or     Pa-Oversold   not < 100
031700              move 05 to WS-Param-Error
031800              go to aa030-Exit.
031900
032000*    Oversold must sit below overbought or the buy/sell signals in
032100*     BTRUN's Aa050-Pass2-Signals would never be able to fire.
032200     if       Pa-Oversold not < Pa-Overbought
032300              move 06 to WS-Param-Error
032400              go to aa030-Exit.
032500
032600*    All six checks passed - hand the validated bands back in the
032700*     working copy the caller actually computes against.
032800     move     Pa-Overbought  to WS-Overbought.
032900     move     Pa-Oversold    to WS-Oversold.
033000 aa030-Exit.
033100     exit.
033200
